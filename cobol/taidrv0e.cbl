000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. TAIDRV0O.
000400
000500 AUTHOR. D B WALSH.
000600
000700 INSTALLATION. CASCADE SECURITIES DATA PROCESSING.
000800
000900 DATE-WRITTEN. 03/14/87.
001000
001100 DATE-COMPILED.
001200
001300 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400
001500*****************************************************************
001600* LAST CHANGE     :: 2011-03-08
001700* CURRENT VERSION :: A.10.00
001800* DESCRIPTION     :: DRIVES THE TECHNICAL INDICATOR ENGINE FOR ONE
001900*                    SYMBOL - READS THE CURRENT QUOTE AND PRICE
002000*                    HISTORY, CALLS TAICAL0M, WRITES ONE REPORT
002100*                    ROW.
002200* REQUEST NO.     :: STK-0101 STK-0114 STK-0156 STK-0171 STK-0184 STK-0190
002300*
002400* CHANGE HISTORY (UPDATE VERSION AND DATE ABOVE WHEN CHANGING)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* VERS.   | DATE       | BY  | COMMENT                           *
002800*---------|------------|-----|-----------------------------------*
002900* A.00.00 | 1987-03-14 | DBW | INITIAL RELEASE. DRIVES MODULE WITH*
003000*         |            |     | A SINGLE CURRENT QUOTE, NO HISTORY.*
003100*---------|------------|-----|-----------------------------------*
003200* A.01.00 | 1988-07-02 | DBW | ADDED HISTORY FILE READ, FIXED 14- *
003300*         |            |     | ROW TABLE (RSI/ATR/MFI MINIMUM).  *
003400*---------|------------|-----|-----------------------------------*
003500* A.02.00 | 1991-11-05 | KLH | HISTORY TABLE WIDENED TO 20 ROWS   *
003600*         |            |     | FOR BOLLINGER BAND SUPPORT.       *
003700*---------|------------|-----|-----------------------------------*
003800* A.03.00 | 1993-06-21 | RTM | HISTORY TABLE WIDENED TO 50 ROWS   *
003900*         |            |     | FOR MA-50 / 26-PERIOD EMA.        *
004000*---------|------------|-----|-----------------------------------*
004100* A.04.00 | 1996-09-12 | KLH | ADDED REPORT FILE OUTPUT RECORD    *
004200*         |            |     | AND WRITE.                        *
004300*---------|------------|-----|-----------------------------------*
004400* A.05.00 | 1998-11-23 | PDN | Y2K REVIEW - NO 2-DIGIT YEAR        *
004500*         |            |     | FIELDS IN THIS DRIVER.            *
004600*---------|------------|-----|-----------------------------------*
004700* A.06.00 | 1999-08-02 | KLH | STK-0114 - ADDED FILE STATUS CHECKS*
004800*         |            |     | ON ALL THREE FILES, NO MORE ABEND. *
004900*---------|------------|-----|-----------------------------------*
005000* A.07.00 | 2004-10-01 | TJW | STK-0156 - SYMBOL VALIDATED AGAINST*
005100*         |            |     | VALID-SYMBOL-CHARS ON READ.       *
005200*---------|------------|-----|-----------------------------------*
005300* A.08.00 | 2009-05-19 | KLH | STK-0171 - HISTORY ROWS BEYOND THE  *
005400*         |            |     | 50TH ARE NOW READ AND DISCARDED   *
005500*         |            |     | RATHER THAN FILLING THE TABLE.    *
005600*---------|------------|-----|-----------------------------------*
005610* A.09.00 | 2011-02-14 | MQV | STK-0184 - DROPPED THE TWO STRAY    *
005620*         |            |     | FILLER BYTES FROM CURR-REC/HIST-REC*
005630*         |            |     | THAT WERE PADDING THE 59-BYTE QUOTE*
005640*         |            |     | LAYOUT OUT OF SPEC.  SWITCH-15 NOW *
005650*         |            |     | SHOWS VERSION AND HALTS PER SHOP   *
005660*         |            |     | STANDARD.  DISCARD COUNT FROM THE  *
005670*         |            |     | A.08.00 FIX IS NOW ACTUALLY TALLIED*
005680*         |            |     | AND DISPLAYED AT RUN END.          *
005690*---------|------------|-----|-----------------------------------*
005692* A.10.00 | 2011-03-08 | MQV | STK-0190 - B000-VORLAUF/F100-OPEN-  *
005693*         |            |     | FILES WERE BRANCHING AROUND A BAD  *
005694*         |            |     | OPEN WITH GO TO - NO OTHER PROGRAM *
005695*         |            |     | IN THE SHOP DOES THIS.  REWORKED TO*
005696*         |            |     | FALL THROUGH AND GUARD EACH NEXT   *
005697*         |            |     | STEP WITH IF NOT PRG-ABBRUCH, SAME*
005698*         |            |     | AS A100-STEUERUNG ALREADY DOES.   *
005699*---------|------------|-----|-----------------------------------*
005700*
005800* PROGRAM DESCRIPTION
005900* --------------------
006000*
006100* ONE RUN OF THIS DRIVER PROCESSES ONE SYMBOL.  CURRFILE HOLDS THE
006200* SINGLE CURRENT QUOTE RECORD, HISTFILE HOLDS THE MOST-RECENT-FIRST
006300* PRICE HISTORY (AS MANY ROWS AS ARE ON FILE, UP TO 50 ARE KEPT),
006400* RPTFILE RECEIVES THE ONE INDICATOR ROW TAICAL0M BUILDS.
006500*
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     SWITCH-15 IS ANZEIGE-VERSION
007150         ON STATUS IS SHOW-VERSION
007400     CLASS VALID-SYMBOL-CHARS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007500                                  "0123456789".
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT CURRENT-FILE  ASSIGN TO CURRFILE
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS FILE-STATUS-CURR.
008200     SELECT HISTORY-FILE  ASSIGN TO HISTFILE
008300            ORGANIZATION  IS LINE SEQUENTIAL
008400            FILE STATUS   IS FILE-STATUS-HIST.
008500     SELECT REPORT-FILE   ASSIGN TO RPTFILE
008600            ORGANIZATION  IS LINE SEQUENTIAL
008700            FILE STATUS   IS FILE-STATUS-RPT.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100*--------------------------------------------------------------------*
009200* CURRENT QUOTE FILE - ONE 59-BYTE QUOTE-RECORD
009300*--------------------------------------------------------------------*
009400 FD  CURRENT-FILE.
009500 01  CURR-REC.
009600     05 CURR-SYMBOL              PIC X(10).
009700     05 CURR-PRICE               PIC S9(07)V9(02).
009800     05 CURR-DAY-HIGH            PIC S9(07)V9(02).
009900     05 CURR-DAY-LOW             PIC S9(07)V9(02).
010000     05 CURR-VOLUME              PIC S9(09)
010100                                  SIGN IS TRAILING SEPARATE.
010200     05 CURR-PRIOR-MACD          PIC S9(07)V9(04)
010300                                  SIGN IS TRAILING SEPARATE.
010400*--------------------------------------------------------------------*
010500* PRICE HISTORY FILE - SAME 59-BYTE LAYOUT, MOST-RECENT ROW FIRST
010600*--------------------------------------------------------------------*
010700 FD  HISTORY-FILE.
010800 01  HIST-REC.
010900     05 HIST-SYMBOL              PIC X(10).
011000     05 HIST-PRICE               PIC S9(07)V9(02).
011100     05 HIST-DAY-HIGH            PIC S9(07)V9(02).
011200     05 HIST-DAY-LOW             PIC S9(07)V9(02).
011300     05 HIST-VOLUME              PIC S9(09)
011400                                  SIGN IS TRAILING SEPARATE.
011500     05 HIST-PRIOR-MACD          PIC S9(07)V9(04)
011600                                  SIGN IS TRAILING SEPARATE.
011700*--------------------------------------------------------------------*
011800* INDICATOR REPORT FILE - ONE ROW, FIFTEEN FIELDS, SPEC ORDER
011900*--------------------------------------------------------------------*
012000 FD  REPORT-FILE.
012100 01  RPT-REC.
012200     05 RPT-SYMBOL                PIC X(10).
012300     05 FILLER                    PIC X      VALUE SPACE.
012400     05 RPT-CURRENT-PRICE         PIC -9(07).99.
012500     05 FILLER                    PIC X      VALUE SPACE.
012600     05 RPT-MA-20                 PIC -9(07).99.
012700     05 FILLER                    PIC X      VALUE SPACE.
012800     05 RPT-MA-50                 PIC -9(07).99.
012900     05 FILLER                    PIC X      VALUE SPACE.
013000     05 RPT-RSI                   PIC -9(03).9999999999.
013100     05 FILLER                    PIC X      VALUE SPACE.
013200     05 RPT-MACD-LINE             PIC -9(07).99.
013300     05 FILLER                    PIC X      VALUE SPACE.
013400     05 RPT-SIGNAL-LINE           PIC -9(07).99.
013500     05 FILLER                    PIC X      VALUE SPACE.
013600     05 RPT-MACD-HISTOGRAM        PIC -9(07).99.
013700     05 FILLER                    PIC X      VALUE SPACE.
013800     05 RPT-BOLL-UPPER            PIC -9(07).9999999999.
013900     05 FILLER                    PIC X      VALUE SPACE.
014000     05 RPT-BOLL-MIDDLE           PIC -9(07).99.
014100     05 FILLER                    PIC X      VALUE SPACE.
014200     05 RPT-BOLL-LOWER            PIC -9(07).9999999999.
014300     05 FILLER                    PIC X      VALUE SPACE.
014400     05 RPT-STOCH-K               PIC -9(03).99.
014500     05 FILLER                    PIC X      VALUE SPACE.
014600     05 RPT-STOCH-D               PIC -9(03).99.
014700     05 FILLER                    PIC X      VALUE SPACE.
014800     05 RPT-ATR                   PIC -9(07).99.
014900     05 FILLER                    PIC X      VALUE SPACE.
015000     05 RPT-MFI                   PIC -9(03).99.
015100     05 FILLER                    PIC X(10).
015200
015300 WORKING-STORAGE SECTION.
015320*--------------------------------------------------------------------*
015330* STK-0171 - STANDALONE DISCARD COUNTER, NOT PART OF ANY 01 GROUP -
015340* COUNTS HISTORY ROWS READ PAST THE 50-ROW TABLE LIMIT (SEE
015350* F300-LOAD-HISTORY / F310-STORE-HIST-ROW BELOW).
015360*--------------------------------------------------------------------*
015370 77          W-DISCARD-COUNT      PIC S9(04) COMP VALUE ZERO.
015400*--------------------------------------------------------------------*
015500* COMP FIELDS: PREFIX Cn WHERE n = NUMBER OF DIGITS
015600*--------------------------------------------------------------------*
015700 01          COMP-FELDER.
015800     05      C4-ANZ              PIC S9(04) COMP.
015900     05      C4-COUNT            PIC S9(04) COMP.
016000     05      C4-I1               PIC S9(04) COMP.
016100     05      C4-MAXHIST          PIC S9(04) COMP VALUE 50.
016200
016300     05      C4-X.
016400      10                         PIC X VALUE LOW-VALUE.
016500      10     C4-X2               PIC X.
016600     05      C4-NUM REDEFINES C4-X
016700                                 PIC S9(04) COMP.
016800     05      C9-ANZ              PIC S9(09) COMP.
016900     05      FILLER              PIC X(02).
017000*--------------------------------------------------------------------*
017100* DISPLAY FIELDS: PREFIX D
017200*--------------------------------------------------------------------*
017300 01          DISPLAY-FELDER.
017400     05      D-NUM4              PIC -9(04).
017500     05      D-NUM6              PIC -9(06).
017600     05      FILLER              PIC X(02).
017700*--------------------------------------------------------------------*
017800* FIELDS WITH CONSTANT CONTENT: PREFIX K
017900*--------------------------------------------------------------------*
018000 01          KONSTANTE-FELDER.
018100     05      K-MODUL              PIC X(08) VALUE "TAIDRV0O".
018150     05      K-VERSION            PIC X(08) VALUE "A.09.00".
018200     05      FILLER               PIC X(02).
018300*----------------------------------------------------------------*
018400* CONDITIONAL FIELDS - FILE STATUS AND RUN SWITCHES
018500*----------------------------------------------------------------*
018600 01          SCHALTER.
018700     05      FILE-STATUS-CURR     PIC X(02).
018800          88 CURR-OK                          VALUE "00".
018900     05      REC-STAT-CURR REDEFINES FILE-STATUS-CURR.
019000          10 FILE-STATUS-CURR-1   PIC X.
019100          10 FILLER               PIC X.
019200     05      FILE-STATUS-HIST     PIC X(02).
019300          88 HIST-OK                          VALUE "00".
019400     05      REC-STAT-HIST REDEFINES FILE-STATUS-HIST.
019500          10 FILE-STATUS-HIST-1   PIC X.
019600          10 FILLER               PIC X.
019700     05      FILE-STATUS-RPT      PIC X(02).
019800          88 RPT-OK                           VALUE "00".
019900     05      HIST-EOF-SW          PIC X       VALUE "N".
020000          88 HIST-EOF                         VALUE "Y".
020100     05      PRG-STATUS           PIC 9       VALUE ZERO.
020200          88 PRG-OK                           VALUE ZERO.
020300          88 PRG-ABBRUCH                      VALUE 1.
020400     05      FILLER               PIC X(02).
020500*--------------------------------------------------------------------*
020600* GENERAL WORK FIELDS: PREFIX W
020700*--------------------------------------------------------------------*
020800 01          WORK-FELDER.
020900     05      ZEILE                PIC X(80)  VALUE SPACES.
021000     05      FILLER                PIC X(02).
021100*--------------------------------------------------------------------*
021200* PRICE HISTORY TABLE - MOST-RECENT ROW FIRST, UP TO 50 ROWS KEPT
021300*--------------------------------------------------------------------*
021400 01          HIST-TABLE-AREA.
021500     05      WS-HIST-COUNT        PIC S9(04) COMP VALUE ZERO.
021600     05      WS-HIST-ROW OCCURS 50.
021700          10 WS-H-PRICE           PIC S9(07)V9(02).
021800          10 WS-H-DAY-HIGH        PIC S9(07)V9(02).
021900          10 WS-H-DAY-LOW         PIC S9(07)V9(02).
022000          10 WS-H-VOLUME          PIC S9(09)
022100                                   SIGN IS TRAILING SEPARATE.
022200          10 WS-H-PRIOR-MACD      PIC S9(07)V9(04)
022300                                   SIGN IS TRAILING SEPARATE.
022400     05      FILLER               PIC X(02).
022500
022600*-->    UEBERGABE AN UNTERPROGRAMM (HAND-CARRIED, NOT COPYBOOK -
022700*       TAICAL0M CARRIES THE IDENTICAL LAYOUT BY HAND AS WELL)
022800 01     LINK-REC.
022900    05  LINK-HDR.
023000     10 LINK-SYMBOL              PIC X(10).
023100     10 LINK-CURRENT-PRICE       PIC S9(07)V9(02).
023200     10 LINK-HIST-COUNT          PIC S9(04) COMP.
023300     10 LINK-RC                  PIC S9(04) COMP.
023400     10 FILLER                   PIC X(02).
023500    05  LINK-HIST-TABLE OCCURS 50.
023600     10 LINK-H-DATA.
023700        15 LINK-H-PRICE          PIC S9(07)V9(02).
023800        15 LINK-H-DAY-HIGH       PIC S9(07)V9(02).
023900        15 LINK-H-DAY-LOW        PIC S9(07)V9(02).
024000        15 LINK-H-VOLUME         PIC S9(09)
024100                                  SIGN IS TRAILING SEPARATE.
024200        15 LINK-H-PRIOR-MACD     PIC S9(07)V9(04)
024300                                  SIGN IS TRAILING SEPARATE.
024400     10 LINK-H-ROW-TEXT REDEFINES LINK-H-DATA
024500                                  PIC X(49).
024600    05  LINK-RESULT.
024700     10 LINK-R-SYMBOL            PIC X(10).
024800     10 LINK-R-CURRENT-PRICE     PIC S9(07)V9(02).
024900     10 LINK-R-MA-20             PIC S9(07)V9(02).
025000     10 LINK-R-MA-50             PIC S9(07)V9(02).
025100     10 LINK-R-RSI               PIC S9(03)V9(10).
025200     10 LINK-R-MACD-LINE         PIC S9(07)V9(02).
025300     10 LINK-R-SIGNAL-LINE       PIC S9(07)V9(02).
025400     10 LINK-R-MACD-HISTOGRAM    PIC S9(07)V9(02).
025500     10 LINK-R-BOLL-UPPER        PIC S9(07)V9(10).
025600     10 LINK-R-BOLL-MIDDLE       PIC S9(07)V9(02).
025700     10 LINK-R-BOLL-LOWER        PIC S9(07)V9(10).
025800     10 LINK-R-STOCH-K           PIC S9(03)V9(02).
025900     10 LINK-R-STOCH-D           PIC S9(03)V9(02).
026000     10 LINK-R-ATR               PIC S9(07)V9(02).
026100     10 LINK-R-MFI               PIC S9(03)V9(02).
026200     10 FILLER                   PIC X(04).
026300
026400 PROCEDURE DIVISION.
026500******************************************************************
026600* CONTROL SECTION
026700******************************************************************
026800 A100-STEUERUNG SECTION.
026900 A100-00.
026920**   STK-0184 - WHEN SWITCH-15 IS SET, SHOW THE VERSION STAMP AND
026940**   HALT RATHER THAN PROCESSING A SYMBOL.
026960     IF  SHOW-VERSION
026970         DISPLAY K-MODUL " VERSION " K-VERSION
026980         STOP RUN
026990     END-IF
027000     PERFORM B000-VORLAUF
027100     IF PRG-ABBRUCH
027200        CONTINUE
027300     ELSE
027400        PERFORM B100-VERARBEITUNG
027500     END-IF
027600     PERFORM B090-ENDE
027700     STOP RUN
027800     .
027900 A100-99.
028000     EXIT.
028100
028200******************************************************************
028300* OPEN FILES, READ CURRENT QUOTE, LOAD HISTORY TABLE
028400******************************************************************
028500 B000-VORLAUF SECTION.
028600 B000-00.
028620**   STK-0190 - FALL THROUGH ON A BAD OPEN/READ AND LET THE NEXT
028640**   IF NOT PRG-ABBRUCH GUARD DECIDE - NO GO TO, SAME AS
028660**   A100-STEUERUNG ABOVE.
028700     PERFORM C000-INIT
028800     PERFORM F100-OPEN-FILES
028900     IF NOT PRG-ABBRUCH
029000        PERFORM F200-READ-CURRENT
029100     END-IF
029200     IF NOT PRG-ABBRUCH
029300        PERFORM F300-LOAD-HISTORY
029400     END-IF
029700     .
029800 B000-99.
029900     EXIT.
030000
030100******************************************************************
030200* CLOSE FILES, LOG RESULT
030300******************************************************************
030400 B090-ENDE SECTION.
030500 B090-00.
030600     IF PRG-ABBRUCH
030700        DISPLAY K-MODUL " *** RUN ABORTED ***"
030800     ELSE
030900        DISPLAY K-MODUL " *** RUN COMPLETE - " CURR-SYMBOL " ***"
031000     END-IF
031100     IF W-DISCARD-COUNT > ZERO
031200        DISPLAY K-MODUL " HISTORY ROWS DISCARDED (OVER 50): "
031300                W-DISCARD-COUNT
031350     END-IF
031400     PERFORM F900-CLOSE-FILES
031500     .
031600 B090-99.
031700     EXIT.
031800
031900******************************************************************
032000* BUILD THE LINK-REC, CALL THE ENGINE, WRITE THE REPORT ROW
032100******************************************************************
032200 B100-VERARBEITUNG SECTION.
032300 B100-00.
032400     MOVE CURR-SYMBOL          TO LINK-SYMBOL
032500     MOVE CURR-PRICE           TO LINK-CURRENT-PRICE
032600     MOVE WS-HIST-COUNT        TO LINK-HIST-COUNT
032700     MOVE ZERO                 TO LINK-RC
032800
032900     PERFORM E100-FILL-LINK-HIST VARYING C4-I1 FROM 1 BY 1
033000             UNTIL C4-I1 > C4-MAXHIST
033100
033200     CALL "TAICAL0M" USING LINK-REC
033300
033400     IF LINK-RC NOT = ZERO
033500        DISPLAY K-MODUL " TAICAL0M RETURNED RC=" LINK-RC
033600        SET PRG-ABBRUCH TO TRUE
033700     ELSE
033800        PERFORM D900-MOVE-REPORT-ROW
033900        WRITE RPT-REC
034000     END-IF
034100     .
034200 B100-99.
034300     EXIT.
034400
034500 E100-FILL-LINK-HIST.
034600     MOVE WS-H-PRICE(C4-I1)       TO LINK-H-PRICE(C4-I1)
034700     MOVE WS-H-DAY-HIGH(C4-I1)    TO LINK-H-DAY-HIGH(C4-I1)
034800     MOVE WS-H-DAY-LOW(C4-I1)     TO LINK-H-DAY-LOW(C4-I1)
034900     MOVE WS-H-VOLUME(C4-I1)      TO LINK-H-VOLUME(C4-I1)
035000     MOVE WS-H-PRIOR-MACD(C4-I1)  TO LINK-H-PRIOR-MACD(C4-I1)
035100     .
035200
035300******************************************************************
035400* MOVE LINK-RESULT FROM THE ENGINE INTO THE REPORT RECORD
035500******************************************************************
035600 D900-MOVE-REPORT-ROW SECTION.
035700 D900-00.
035800     MOVE LINK-R-SYMBOL           TO RPT-SYMBOL
035900     MOVE LINK-R-CURRENT-PRICE    TO RPT-CURRENT-PRICE
036000     MOVE LINK-R-MA-20            TO RPT-MA-20
036100     MOVE LINK-R-MA-50            TO RPT-MA-50
036200     MOVE LINK-R-RSI              TO RPT-RSI
036300     MOVE LINK-R-MACD-LINE        TO RPT-MACD-LINE
036400     MOVE LINK-R-SIGNAL-LINE      TO RPT-SIGNAL-LINE
036500     MOVE LINK-R-MACD-HISTOGRAM   TO RPT-MACD-HISTOGRAM
036600     MOVE LINK-R-BOLL-UPPER       TO RPT-BOLL-UPPER
036700     MOVE LINK-R-BOLL-MIDDLE      TO RPT-BOLL-MIDDLE
036800     MOVE LINK-R-BOLL-LOWER       TO RPT-BOLL-LOWER
036900     MOVE LINK-R-STOCH-K          TO RPT-STOCH-K
037000     MOVE LINK-R-STOCH-D          TO RPT-STOCH-D
037100     MOVE LINK-R-ATR              TO RPT-ATR
037200     MOVE LINK-R-MFI              TO RPT-MFI
037300     .
037400 D900-99.
037500     EXIT.
037600
037700******************************************************************
037800* INITIALIZE FIELDS AND STRUCTURES
037900******************************************************************
038000 C000-INIT SECTION.
038100 C000-00.
038200     INITIALIZE SCHALTER
038300                WORK-FELDER
038400                HIST-TABLE-AREA
038500                LINK-REC
038600     .
038700 C000-99.
038800     EXIT.
038900
039000******************************************************************
039100* OPEN ALL THREE FILES - ANY BAD STATUS ABORTS THE RUN
039200******************************************************************
039300 F100-OPEN-FILES SECTION.
039400 F100-00.
039500     OPEN INPUT CURRENT-FILE
039600     IF NOT CURR-OK
039700        DISPLAY K-MODUL " ERROR OPENING CURRENT-FILE: "
039800                FILE-STATUS-CURR
039900        SET PRG-ABBRUCH TO TRUE
040100     END-IF
040150
040200     IF NOT PRG-ABBRUCH
040300        OPEN INPUT HISTORY-FILE
040400        IF NOT HIST-OK
040500           DISPLAY K-MODUL " ERROR OPENING HISTORY-FILE: "
040600                   FILE-STATUS-HIST
040700           SET PRG-ABBRUCH TO TRUE
040900        END-IF
040950     END-IF
041000
041050     IF NOT PRG-ABBRUCH
041100        OPEN OUTPUT REPORT-FILE
041200        IF NOT RPT-OK
041300           DISPLAY K-MODUL " ERROR OPENING REPORT-FILE: "
041400                   FILE-STATUS-RPT
041500           SET PRG-ABBRUCH TO TRUE
041600        END-IF
041650     END-IF
041700     .
041800 F100-99.
041900     EXIT.
042000
042100******************************************************************
042200* READ THE ONE CURRENT QUOTE RECORD
042300******************************************************************
042400 F200-READ-CURRENT SECTION.
042500 F200-00.
042600     READ CURRENT-FILE
042700         AT END
042800            DISPLAY K-MODUL " CURRENT QUOTE FILE IS EMPTY"
042900            SET PRG-ABBRUCH TO TRUE
043000     END-READ
043100
043200     IF NOT PRG-ABBRUCH
043300        IF CURR-SYMBOL IS NOT VALID-SYMBOL-CHARS
043400           DISPLAY K-MODUL " WARNING - SYMBOL CONTAINS "
043500                   "UNEXPECTED CHARACTERS: " CURR-SYMBOL
043600        END-IF
043700     END-IF
043800     .
043900 F200-99.
044000     EXIT.
044100
044200******************************************************************
044300* LOAD THE HISTORY TABLE, MOST-RECENT ROW FIRST, 50 ROW LIMIT
044400******************************************************************
044500 F300-LOAD-HISTORY SECTION.
044600 F300-00.
044700     MOVE ZERO TO WS-HIST-COUNT
044750     MOVE ZERO TO W-DISCARD-COUNT
044800     MOVE "N"  TO HIST-EOF-SW
044900     READ HISTORY-FILE
045000         AT END SET HIST-EOF TO TRUE
045100     END-READ
045200     PERFORM F310-STORE-HIST-ROW UNTIL HIST-EOF
045400     .
045500 F300-99.
045600     EXIT.
045700
045800 F310-STORE-HIST-ROW.
045850**   STK-0171 - ROWS BEYOND THE 50TH ARE READ AND COUNTED, NOT
045870**   TABLED - SEE W-DISCARD-COUNT ABOVE.
045900     IF WS-HIST-COUNT < C4-MAXHIST
045920        ADD 1 TO WS-HIST-COUNT
046000        MOVE HIST-PRICE        TO WS-H-PRICE(WS-HIST-COUNT)
046100        MOVE HIST-DAY-HIGH     TO WS-H-DAY-HIGH(WS-HIST-COUNT)
046200        MOVE HIST-DAY-LOW      TO WS-H-DAY-LOW(WS-HIST-COUNT)
046300        MOVE HIST-VOLUME       TO WS-H-VOLUME(WS-HIST-COUNT)
046400        MOVE HIST-PRIOR-MACD   TO WS-H-PRIOR-MACD(WS-HIST-COUNT)
046420     ELSE
046440        ADD 1 TO W-DISCARD-COUNT
046460     END-IF
046500     READ HISTORY-FILE
046600         AT END SET HIST-EOF TO TRUE
046700     END-READ
046800     .
046900
047000******************************************************************
047100* CLOSE ALL THREE FILES
047200******************************************************************
047300 F900-CLOSE-FILES SECTION.
047400 F900-00.
047500     CLOSE CURRENT-FILE
047600     CLOSE HISTORY-FILE
047700     CLOSE REPORT-FILE
047800     .
047900 F900-99.
048000     EXIT.
048100
048200******************************************************************
048300* END SOURCE PROGRAM
048400******************************************************************
048500
