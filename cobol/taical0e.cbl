000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID. TAICAL0M.
000400
000500 AUTHOR. D B WALSH.
000600
000700 INSTALLATION. CASCADE SECURITIES DATA PROCESSING.
000800
000900 DATE-WRITTEN. 03/14/87.
001000
001100 DATE-COMPILED.
001200
001300 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001400
001500*****************************************************************
001600* LAST CHANGE     :: 2011-02-14
001700* CURRENT VERSION :: A.13.00
001800* DESCRIPTION     :: COMPUTES THE TECHNICAL INDICATOR SET FOR ONE
001900*                    SYMBOL GIVEN A CURRENT QUOTE AND A MOST-
002000*                    RECENT-FIRST PRICE HISTORY TABLE.
002100* REQUEST NO.     :: STK-0101 STK-0114 STK-0133 STK-0156 STK-0171 STK-0184
002200*
002300* CHANGE HISTORY (UPDATE VERSION AND DATE ABOVE WHEN CHANGING)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* VERS.   | DATE       | BY  | COMMENT                           *
002700*---------|------------|-----|-----------------------------------*
002800* A.00.00 | 1987-03-14 | DBW | INITIAL RELEASE. MOVING AVERAGES   *
002900*         |            |     | ONLY (MA-20, MA-50).              *
003000*---------|------------|-----|-----------------------------------*
003100* A.01.00 | 1988-07-02 | DBW | ADDED 14-PERIOD RSI CALCULATION.   *
003200*---------|------------|-----|-----------------------------------*
003300* A.02.00 | 1990-02-19 | KLH | ADDED MACD LINE (12/26 EMA) AND    *
003400*         |            |     | COMMON EMA HELPER PARAGRAPH.      *
003500*---------|------------|-----|-----------------------------------*
003600* A.03.00 | 1991-11-05 | KLH | ADDED 9-PERIOD SIGNAL LINE AND     *
003700*         |            |     | MACD HISTOGRAM.                   *
003800*---------|------------|-----|-----------------------------------*
003900* A.04.00 | 1993-06-21 | RTM | ADDED BOLLINGER BANDS. NO SQRT      *
004000*         |            |     | VERB ON THIS COMPILER - ADDED A    *
004100*         |            |     | HAND-ROLLED NEWTON-RAPHSON ROOT.   *
004200*---------|------------|-----|-----------------------------------*
004300* A.05.00 | 1995-01-30 | RTM | ADDED STOCHASTIC OSCILLATOR %K/%D. *
004400*---------|------------|-----|-----------------------------------*
004500* A.06.00 | 1996-09-12 | KLH | ADDED AVERAGE TRUE RANGE (ATR).    *
004600*---------|------------|-----|-----------------------------------*
004700* A.07.00 | 1998-04-08 | PDN | ADDED MONEY FLOW INDEX (MFI).      *
004800*---------|------------|-----|-----------------------------------*
004900* A.08.00 | 1998-11-23 | PDN | Y2K REVIEW - NO 2-DIGIT YEAR        *
005000*         |            |     | FIELDS OR DATE MATH IN THIS MODULE.*
005100*---------|------------|-----|-----------------------------------*
005200* A.09.00 | 1999-08-02 | KLH | STK-0114 - CORRECTED MFI DIVIDE     *
005300*         |            |     | GUARD WHEN NEGATIVE FLOW SUM IS 0. *
005400*---------|------------|-----|-----------------------------------*
005500* A.10.00 | 2001-03-15 | TJW | STK-0133 - ADDED RSI ZERO-AVG-LOSS  *
005600*         |            |     | SPECIAL CASE (WAS ABENDING S0C7).  *
005700*---------|------------|-----|-----------------------------------*
005800* A.11.00 | 2004-10-01 | TJW | STK-0156 - HISTORY TABLE WIDENED TO *
005900*         |            |     | 50 ROWS TO SUPPORT MA-50.          *
006000*---------|------------|-----|-----------------------------------*
006100* A.12.00 | 2009-05-19 | KLH | STK-0171 - EMA LOGIC GENERALIZED    *
006200*         |            |     | INTO ONE COMMON PARAGRAPH FOR BOTH *
006300*         |            |     | THE 12-PERIOD AND 26-PERIOD LINES. *
006400*---------|------------|-----|-----------------------------------*
006410* A.13.00 | 2011-02-14 | MQV | STK-0184 - D900-BUILD-REPORT-ROW    *
006420*         |            |     | NOW ACTUALLY MOVES THE COMPUTED    *
006430*         |            |     | FIGURES (WHICH EACH RULE NOW LANDS *
006440*         |            |     | ON THE NEW W-R-xxx STAGING AREA)   *
006450*         |            |     | ONTO LINK-RESULT.  SWITCH-15 SHOWS *
006460*         |            |     | VERSION AND HALTS PER SHOP STANDARD*
006470*---------|------------|-----|-----------------------------------*
006500*
006600* PROGRAM DESCRIPTION
006700* --------------------
006800*
006900* CALLED ONCE PER SYMBOL BY A DRIVER THAT HAS ALREADY READ THE
007000* CURRENT QUOTE AND LOADED THE PRICE HISTORY TABLE (MOST-RECENT
007100* ROW FIRST).  EACH INDICATOR IS COMPUTED INDEPENDENTLY - A SHORT
007200* HISTORY SUPPRESSES ONLY THE INDICATORS THAT NEED MORE ROWS THAN
007300* ARE AVAILABLE, IT DOES NOT STOP THE OTHERS FROM RUNNING.
007400*
007500******************************************************************
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     SWITCH-15 IS ANZEIGE-VERSION
008050         ON STATUS IS SHOW-VERSION
008300     CLASS VALID-SYMBOL-CHARS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008400                                  "0123456789".
008500
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 WORKING-STORAGE SECTION.
009220*--------------------------------------------------------------------*
009240* STK-0184 - STANDALONE CALL COUNTER, NOT PART OF ANY 01 GROUP.  NOT
009250* RESET BY C000-INIT, SO IT SURVIVES ACROSS CALLS WITHIN ONE RUN
009260* UNIT - A FUTURE MULTI-SYMBOL DRIVER THAT CALLS THIS MODULE MORE
009270* THAN ONCE WITHOUT A CANCEL WILL SEE IT CLIMB PAST 1.
009280*--------------------------------------------------------------------*
009290 77          C4-CALL-COUNT       PIC S9(04) COMP VALUE ZERO.
009300*--------------------------------------------------------------------*
009400* COMP FIELDS: PREFIX Cn WHERE n = NUMBER OF DIGITS
009500*--------------------------------------------------------------------*
009600 01          COMP-FELDER.
009700     05      C4-ANZ              PIC S9(04) COMP.
009800     05      C4-COUNT            PIC S9(04) COMP.
009900     05      C4-I1               PIC S9(04) COMP.
010000     05      C4-I2               PIC S9(04) COMP.
010100     05      C4-I3               PIC S9(04) COMP.
010200     05      C4-ROWBACK          PIC S9(04) COMP.
010300
010400     05      C4-X.
010500      10                         PIC X VALUE LOW-VALUE.
010600      10     C4-X2               PIC X.
010700     05      C4-NUM REDEFINES C4-X
010800                                 PIC S9(04) COMP.
010900
011000     05      C4-SQRT-X.
011100      10                         PIC X VALUE LOW-VALUE.
011200      10     C4-SQRT-X2          PIC X.
011300     05      C4-SQRT-ITER REDEFINES C4-SQRT-X
011400                                 PIC S9(04) COMP.
011500     05      FILLER              PIC X(02).
011600*--------------------------------------------------------------------*
011700* DISPLAY FIELDS: PREFIX D
011800*--------------------------------------------------------------------*
011900 01          DISPLAY-FELDER.
012000     05      D-NUM4              PIC -9(04).
012100     05      D-NUM6              PIC -9(06).
012200     05      FILLER              PIC X(02).
012300*--------------------------------------------------------------------*
012400* FIELDS WITH CONSTANT CONTENT: PREFIX K
012500*--------------------------------------------------------------------*
012600 01          KONSTANTE-FELDER.
012700     05      K-MODUL             PIC X(08)      VALUE "TAICAL0M".
012750     05      K-VERSION           PIC X(08)      VALUE "A.13.00".
012800     05      K-MIN-MA20          PIC S9(04) COMP VALUE 20.
012900     05      K-MIN-MA50          PIC S9(04) COMP VALUE 50.
013000     05      K-MIN-RSI           PIC S9(04) COMP VALUE 14.
013100     05      K-MIN-MACD          PIC S9(04) COMP VALUE 26.
013200     05      K-MIN-SIGNAL        PIC S9(04) COMP VALUE  9.
013300     05      K-MIN-BOLL          PIC S9(04) COMP VALUE 20.
013400     05      K-MIN-STOCH         PIC S9(04) COMP VALUE 14.
013500     05      K-MIN-STOCH-D       PIC S9(04) COMP VALUE  3.
013600     05      K-MIN-ATR           PIC S9(04) COMP VALUE 14.
013700     05      K-MIN-MFI           PIC S9(04) COMP VALUE 14.
013800     05      K-EMA-12-PERIOD     PIC S9(04) COMP VALUE 12.
013900     05      K-EMA-26-PERIOD     PIC S9(04) COMP VALUE 26.
014000     05      K-SQRT-ITERATIONS   PIC S9(04) COMP VALUE 20.
014100     05      FILLER              PIC X(02).
014200*----------------------------------------------------------------*
014300* CONDITIONAL FIELDS
014400*----------------------------------------------------------------*
014500 01          SCHALTER.
014600     05      PRG-STATUS          PIC 9          VALUE ZERO.
014700          88 PRG-OK                             VALUE ZERO.
014800          88 PRG-ABBRUCH                        VALUE 1.
014900     05      WS-IND-SWITCHES.
015000          10 WS-MA20-SW          PIC 9          VALUE ZERO.
015100             88 MA20-COMPUTED                   VALUE 1.
015200          10 WS-MA50-SW          PIC 9          VALUE ZERO.
015300             88 MA50-COMPUTED                   VALUE 1.
015400          10 WS-RSI-SW           PIC 9          VALUE ZERO.
015500             88 RSI-COMPUTED                    VALUE 1.
015600          10 WS-MACD-SW          PIC 9          VALUE ZERO.
015700             88 MACD-COMPUTED                   VALUE 1.
015800          10 WS-SIGNAL-SW        PIC 9          VALUE ZERO.
015900             88 SIGNAL-COMPUTED                 VALUE 1.
016000          10 WS-BOLL-SW          PIC 9          VALUE ZERO.
016100             88 BOLLINGER-COMPUTED              VALUE 1.
016200          10 WS-STOCH-K-SW       PIC 9          VALUE ZERO.
016300             88 STOCH-K-COMPUTED                VALUE 1.
016400          10 WS-STOCH-D-SW       PIC 9          VALUE ZERO.
016500             88 STOCH-D-COMPUTED                VALUE 1.
016600          10 WS-ATR-SW           PIC 9          VALUE ZERO.
016700             88 ATR-COMPUTED                    VALUE 1.
016800          10 WS-MFI-SW           PIC 9          VALUE ZERO.
016900             88 MFI-COMPUTED                    VALUE 1.
017000     05      FILLER              PIC X(02).
017100*--------------------------------------------------------------------*
017200* WORKING FIELDS: PREFIX W (INTERMEDIATE ACCUMULATORS - ALL COMP,
017300* NOT MONEY FIELDS - THE MONEY/PRICE FIELDS LIVE ON THE LINK-REC)
017400*--------------------------------------------------------------------*
017500 01          WORK-FELDER.
017600     05      W-SUM               PIC S9(09)V9(02) COMP.
017700     05      W-SUM-SQ-DEV        PIC S9(13)V9(10) COMP.
017800     05      W-VARIANCE          PIC S9(09)V9(10) COMP.
017900     05      W-STDDEV            PIC S9(07)V9(10) COMP.
018000     05      W-DEV               PIC S9(07)V9(02) COMP.
018100     05      W-GAINS             PIC S9(09)V9(10) COMP.
018200     05      W-LOSSES            PIC S9(09)V9(10) COMP.
018300     05      W-AVG-GAIN          PIC S9(07)V9(10) COMP.
018400     05      W-AVG-LOSS          PIC S9(07)V9(10) COMP.
018500     05      W-RS                PIC S9(07)V9(10) COMP.
018600     05      W-CHANGE            PIC S9(07)V9(02) COMP.
018700     05      W-EMA-SUM           PIC S9(09)V9(02) COMP.
018800     05      W-EMA-SMA           PIC S9(07)V9(02) COMP.
018900     05      W-EMA-MULT          PIC S9(03)V9(10) COMP.
019000     05      W-EMA-12            PIC S9(07)V9(02) COMP.
019100     05      W-EMA-26            PIC S9(07)V9(02) COMP.
019200     05      W-SIGNAL-SUM        PIC S9(09)V9(02) COMP.
019300     05      W-LOWEST-LOW        PIC S9(07)V9(02) COMP.
019400     05      W-HIGHEST-HIGH      PIC S9(07)V9(02) COMP.
019500     05      W-STOCH-RANGE       PIC S9(07)V9(02) COMP.
019600     05      W-STOCH-K-SUM       PIC S9(05)V9(02) COMP.
019700     05      W-TR1               PIC S9(07)V9(02) COMP.
019800     05      W-TR2               PIC S9(07)V9(02) COMP.
019900     05      W-TR3               PIC S9(07)V9(02) COMP.
020000     05      W-TRUE-RANGE        PIC S9(07)V9(02) COMP.
020100     05      W-TR-SUM            PIC S9(09)V9(02) COMP.
020200     05      W-TP-THIS           PIC S9(07)V9(02) COMP.
020300     05      W-TP-NEXT           PIC S9(07)V9(02) COMP.
020400     05      W-RAW-MF            PIC S9(16)V9(02) COMP.
020500     05      W-MONEY-RATIO       PIC S9(07)V9(02) COMP.
020600     05      FILLER              PIC X(02).
020700*--------------------------------------------------------------------*
020800* MFI FLOW ACCUMULATORS - KEPT AS A PAIR SO BOTH CAN BE ZEROED BY
020900* THE SAME SMALL LOOP (SEE C010-ZERO-FLOW-PAIR)
021000*--------------------------------------------------------------------*
021100 01          MFI-ACCUM.
021200     05      W-POS-FLOW-SUM      PIC S9(18)V9(02) COMP.
021300     05      W-NEG-FLOW-SUM      PIC S9(18)V9(02) COMP.
021400     05      FILLER              PIC X(02).
021500 01          MFI-ACCUM-R REDEFINES MFI-ACCUM.
021600     05      W-FLOW-SUM-PAIR     PIC S9(18)V9(02) COMP OCCURS 2.
021700     05      FILLER              PIC X(02).
021800*--------------------------------------------------------------------*
021900* HAND-ROLLED SQUARE ROOT (NEWTON-RAPHSON) - THIS COMPILER HAS NO
022000* SQRT VERB AND SHOP STANDARD IS NOT TO USE INTRINSIC FUNCTIONS
022100*--------------------------------------------------------------------*
022200 01          SQRT-FELDER.
022300     05      G-SQRT-INPUT        PIC S9(11)V9(10) COMP.
022400     05      G-SQRT-RESULT       PIC S9(09)V9(10) COMP.
022500     05      G-SQRT-PREV         PIC S9(09)V9(10) COMP.
022600     05      FILLER              PIC X(02).
022700*--------------------------------------------------------------------*
022800* COMMON EMA PARAMETER AREA - PREFIX G (GENERAL-PURPOSE HELPER)
022900*--------------------------------------------------------------------*
023000 01          EMA-FELDER.
023100     05      G-EMA-PERIOD        PIC S9(04) COMP.
023200     05      G-EMA-RESULT        PIC S9(07)V9(02) COMP.
023300     05      FILLER              PIC X(02).
023310*--------------------------------------------------------------------*
023320* RESULT STAGING AREA - PREFIX W-R.  EACH BUSINESS RULE PARAGRAPH
023330* LANDS ITS OWN FIGURE HERE; D900-BUILD-REPORT-ROW BELOW IS THE ONE
023340* PLACE THAT MOVES THESE ONTO LINK-RESULT FOR THE CALLER - KEPT
023350* SEPARATE FROM THE COMPUTE STEPS SO THAT MOVE CAN BE POINTED AT A
023360* DIFFERENT OUTPUT AREA LATER WITHOUT TOUCHING ANY BUSINESS RULE
023370* PARAGRAPH.
023380*--------------------------------------------------------------------*
023390 01          RESULT-FELDER.
023400     05      W-R-MA-20           PIC S9(07)V9(02).
023410     05      W-R-MA-50           PIC S9(07)V9(02).
023420     05      W-R-RSI             PIC S9(03)V9(10).
023430     05      W-R-MACD-LINE       PIC S9(07)V9(02).
023440     05      W-R-SIGNAL-LINE     PIC S9(07)V9(02).
023450     05      W-R-MACD-HISTOGRAM  PIC S9(07)V9(02).
023460     05      W-R-BOLL-UPPER      PIC S9(07)V9(10).
023470     05      W-R-BOLL-MIDDLE     PIC S9(07)V9(02).
023475     05      W-R-BOLL-LOWER      PIC S9(07)V9(10).
023480     05      W-R-STOCH-K         PIC S9(03)V9(02).
023482     05      W-R-STOCH-D         PIC S9(03)V9(02).
023484     05      W-R-ATR             PIC S9(07)V9(02).
023486     05      W-R-MFI             PIC S9(03)V9(02).
023488     05      FILLER              PIC X(02).
023490
023500 LINKAGE SECTION.
023600*-->    UEBERGABE AUS HAUPTPROGRAMM (HAND-CARRIED, NOT COPYBOOK -
023700*       TAIDRV0 CARRIES THE IDENTICAL LAYOUT BY HAND AS WELL)
023800 01     LINK-REC.
023900    05  LINK-HDR.
024000     10 LINK-SYMBOL              PIC X(10).
024100     10 LINK-CURRENT-PRICE       PIC S9(07)V9(02).
024200     10 LINK-HIST-COUNT          PIC S9(04) COMP.
024300     10 LINK-RC                  PIC S9(04) COMP.
024400*       0    = OK
024500*       9999 = PROGRAM ABORT - CALLER MUST REACT
024600     10 FILLER                   PIC X(02).
024700    05  LINK-HIST-TABLE OCCURS 50.
024800     10 LINK-H-DATA.
024900        15 LINK-H-PRICE          PIC S9(07)V9(02).
025000        15 LINK-H-DAY-HIGH       PIC S9(07)V9(02).
025100        15 LINK-H-DAY-LOW        PIC S9(07)V9(02).
025200        15 LINK-H-VOLUME         PIC S9(09)
025300                                  SIGN IS TRAILING SEPARATE.
025400        15 LINK-H-PRIOR-MACD     PIC S9(07)V9(04)
025500                                  SIGN IS TRAILING SEPARATE.
025600     10 LINK-H-ROW-TEXT REDEFINES LINK-H-DATA
025700                                  PIC X(49).
025800    05  LINK-RESULT.
025900     10 LINK-R-SYMBOL            PIC X(10).
026000     10 LINK-R-CURRENT-PRICE     PIC S9(07)V9(02).
026100     10 LINK-R-MA-20             PIC S9(07)V9(02).
026200     10 LINK-R-MA-50             PIC S9(07)V9(02).
026300     10 LINK-R-RSI               PIC S9(03)V9(10).
026400     10 LINK-R-MACD-LINE         PIC S9(07)V9(02).
026500     10 LINK-R-SIGNAL-LINE       PIC S9(07)V9(02).
026600     10 LINK-R-MACD-HISTOGRAM    PIC S9(07)V9(02).
026700     10 LINK-R-BOLL-UPPER        PIC S9(07)V9(10).
026800     10 LINK-R-BOLL-MIDDLE       PIC S9(07)V9(02).
026900     10 LINK-R-BOLL-LOWER        PIC S9(07)V9(10).
027000     10 LINK-R-STOCH-K           PIC S9(03)V9(02).
027100     10 LINK-R-STOCH-D           PIC S9(03)V9(02).
027200     10 LINK-R-ATR               PIC S9(07)V9(02).
027300     10 LINK-R-MFI               PIC S9(03)V9(02).
027400     10 FILLER                   PIC X(04).
027500
027600 PROCEDURE DIVISION USING LINK-REC.
027700******************************************************************
027800* CONTROL SECTION
027900******************************************************************
028000 A100-STEUERUNG SECTION.
028100 A100-00.
028120**   STK-0184 - WHEN SWITCH-15 IS SET, SHOW THE VERSION STAMP AND
028140**   HALT RATHER THAN COMPUTING ANYTHING - SAME IDIOM THE REST OF
028160**   THE SHOP'S CALLED MODULES USE.
028180     ADD 1 TO C4-CALL-COUNT
028190     IF  SHOW-VERSION
028195         DISPLAY K-MODUL " VERSION " K-VERSION
028198         STOP RUN
028199     END-IF
028200     PERFORM B000-VORLAUF
028300     PERFORM B100-VERARBEITUNG
028400     PERFORM B090-ENDE
028500     EXIT PROGRAM
028600     .
028700 A100-99.
028800     EXIT.
028900
029000******************************************************************
029100* INITIALIZATION
029200******************************************************************
029300 B000-VORLAUF SECTION.
029400 B000-00.
029500     PERFORM C000-INIT
029600     .
029700 B000-99.
029800     EXIT.
029900
030000******************************************************************
030100* END OF RUN
030200******************************************************************
030300 B090-ENDE SECTION.
030400 B090-00.
030500     IF PRG-ABBRUCH
030600        MOVE 9999 TO LINK-RC
030700     END-IF
030800     .
030900 B090-99.
031000     EXIT.
031100
031200******************************************************************
031300* MAIN PROCESSING - ONE SYMBOL, ONE CALL
031400******************************************************************
031500 B100-VERARBEITUNG SECTION.
031600 B100-00.
031700     MOVE LINK-SYMBOL           TO LINK-R-SYMBOL
031800     MOVE LINK-CURRENT-PRICE    TO LINK-R-CURRENT-PRICE
031900
032000     IF LINK-HIST-COUNT = ZERO
032100**      NO HISTORY - NOTHING BELOW IS COMPUTED, SYMBOL AND
032200**      CURRENT PRICE ONLY (SEE BATCH FLOW STEP 2 OF THE SPEC)
032300        CONTINUE
032400     ELSE
032500        PERFORM D100-MOVING-AVERAGES
032600        PERFORM D200-CALC-RSI
032700        PERFORM D300-CALC-MACD
032800        PERFORM D400-BOLLINGER-BANDS
032900        PERFORM D500-STOCHASTIC
033000        PERFORM D600-CALC-ATR
033100        PERFORM D700-CALC-MFI
033200     END-IF
033300
033400     PERFORM D900-BUILD-REPORT-ROW
033500     .
033600 B100-99.
033700     EXIT.
033800
033900******************************************************************
034000* INITIALIZE FIELDS AND STRUCTURES
034100******************************************************************
034200 C000-INIT SECTION.
034300 C000-00.
034400     INITIALIZE SCHALTER
034500                WORK-FELDER
034600                MFI-ACCUM
034650                RESULT-FELDER
034700                LINK-RESULT
034800     PERFORM C010-ZERO-FLOW-PAIR VARYING C4-I3 FROM 1 BY 1
034900             UNTIL C4-I3 > 2
035000     .
035100 C000-99.
035200     EXIT.
035300
035400 C010-ZERO-FLOW-PAIR.
035500     MOVE ZERO TO W-FLOW-SUM-PAIR(C4-I3)
035600     .
035700
035800******************************************************************
035900* BUSINESS RULE 1/2 - MA-20 AND MA-50
036000******************************************************************
036100 D100-MOVING-AVERAGES SECTION.
036200 D100-00.
036300     IF LINK-HIST-COUNT < K-MIN-MA20
036400        CONTINUE
036500     ELSE
036600        MOVE ZERO TO W-SUM
036700        PERFORM D110-SUM-MA20-ROW VARYING C4-I1 FROM 1 BY 1
036800                UNTIL C4-I1 > 20
036900        COMPUTE W-R-MA-20 ROUNDED = W-SUM / 20
037000        SET MA20-COMPUTED TO TRUE
037100     END-IF
037200
037300     IF LINK-HIST-COUNT < K-MIN-MA50
037400        CONTINUE
037500     ELSE
037600        MOVE ZERO TO W-SUM
037700        PERFORM D120-SUM-MA50-ROW VARYING C4-I1 FROM 1 BY 1
037800                UNTIL C4-I1 > 50
037900        COMPUTE W-R-MA-50 ROUNDED = W-SUM / 50
038000        SET MA50-COMPUTED TO TRUE
038100     END-IF
038200     .
038300 D100-99.
038400     EXIT.
038500
038600 D110-SUM-MA20-ROW.
038700     ADD LINK-H-PRICE(C4-I1)    TO W-SUM
038800     .
038900
039000 D120-SUM-MA50-ROW.
039100     ADD LINK-H-PRICE(C4-I1)    TO W-SUM
039200     .
039300
039400******************************************************************
039500* BUSINESS RULE 7 - RSI (14-PERIOD, FLOATING PRECISION)
039600******************************************************************
039700 D200-CALC-RSI SECTION.
039800 D200-00.
039900     IF LINK-HIST-COUNT < K-MIN-RSI
040000        CONTINUE
040100     ELSE
040200        MOVE ZERO TO W-GAINS
040300        MOVE ZERO TO W-LOSSES
040400        PERFORM D210-RSI-CHANGE-ROW VARYING C4-I1 FROM 1 BY 1
040500                UNTIL C4-I1 > 13
040600        COMPUTE W-AVG-GAIN = W-GAINS / 14
040700        COMPUTE W-AVG-LOSS = W-LOSSES / 14
040800
040900        IF W-AVG-LOSS = ZERO
041000**         REFERENCE IMPLEMENTATION DIVIDES AVG-GAIN BY AVG-LOSS
041100**         WITHOUT A GUARD - AN UNGUARDED ZERO DIVISOR ABENDS A
041200**         COBOL COMPUTE (S0C7), SO STK-0133 ADDED THIS CHECK:
041300**         NO DOWN MOVES AT ALL MEANS RS IS INFINITE, RSI = 100.
041400           IF W-AVG-GAIN = ZERO
041500              MOVE ZERO TO W-R-RSI
041600           ELSE
041700              MOVE 100  TO W-R-RSI
041800           END-IF
041900        ELSE
042000           COMPUTE W-RS = W-AVG-GAIN / W-AVG-LOSS
042100           COMPUTE W-R-RSI = 100 - (100 / (1 + W-RS))
042200        END-IF
042300        SET RSI-COMPUTED TO TRUE
042400     END-IF
042500     .
042600 D200-99.
042700     EXIT.
042800
042900 D210-RSI-CHANGE-ROW.
043000     COMPUTE W-CHANGE = LINK-H-PRICE(C4-I1)
043100                       - LINK-H-PRICE(C4-I1 + 1)
043200     IF W-CHANGE > ZERO
043300        ADD W-CHANGE TO W-GAINS
043400     ELSE
043500        COMPUTE W-DEV = ZERO - W-CHANGE
043600        ADD W-DEV    TO W-LOSSES
043700     END-IF
043800     .
043900
044000******************************************************************
044100* BUSINESS RULE 8 - MACD (12/26 EMA, 9-PERIOD SIGNAL LINE)
044200******************************************************************
044300 D300-CALC-MACD SECTION.
044400 D300-00.
044500     IF LINK-HIST-COUNT < K-MIN-MACD
044600        CONTINUE
044700     ELSE
044800        MOVE K-EMA-12-PERIOD  TO G-EMA-PERIOD
044900        PERFORM G600-CALC-EMA
045000        MOVE G-EMA-RESULT     TO W-EMA-12
045100
045200        MOVE K-EMA-26-PERIOD  TO G-EMA-PERIOD
045300        PERFORM G600-CALC-EMA
045400        MOVE G-EMA-RESULT     TO W-EMA-26
045500
045600        COMPUTE W-R-MACD-LINE ROUNDED = W-EMA-12 - W-EMA-26
045700        SET MACD-COMPUTED TO TRUE
045800
045900        IF LINK-HIST-COUNT < K-MIN-SIGNAL
046000           CONTINUE
046100        ELSE
046200           MOVE ZERO TO W-SIGNAL-SUM
046300           PERFORM D310-SIGNAL-SUM-ROW VARYING C4-I1 FROM 1 BY 1
046400                   UNTIL C4-I1 > 9
046500           COMPUTE W-R-SIGNAL-LINE ROUNDED = W-SIGNAL-SUM / 9
046600           SET SIGNAL-COMPUTED TO TRUE
046700           COMPUTE W-R-MACD-HISTOGRAM ROUNDED =
046800                   W-R-MACD-LINE - W-R-SIGNAL-LINE
046900        END-IF
047000     END-IF
047100     .
047200 D300-99.
047300     EXIT.
047400
047500 D310-SIGNAL-SUM-ROW.
047600**   PRIOR-MACD IS THE ONLY HISTORICAL INDICATOR THE 59-BYTE QUOTE
047700**   RECORD ACTUALLY CARRIES - ROWS 1-9 HERE ARE ROWS 0-8 OF THE
047800**   SPEC, THE ONES STK-0101 POPULATES AS SIGNAL-LINE INPUT.
047900     ADD LINK-H-PRIOR-MACD(C4-I1) TO W-SIGNAL-SUM
048000     .
048100
048200******************************************************************
048300* BUSINESS RULE 3 - BOLLINGER BANDS (20-PERIOD, 2 STD DEV)
048400******************************************************************
048500 D400-BOLLINGER-BANDS SECTION.
048600 D400-00.
048700     IF LINK-HIST-COUNT < K-MIN-BOLL
048800        CONTINUE
048900     ELSE
049000        MOVE ZERO TO W-SUM
049100        PERFORM D410-BOLL-SUM-ROW VARYING C4-I1 FROM 1 BY 1
049200                UNTIL C4-I1 > 20
049300        COMPUTE W-R-BOLL-MIDDLE ROUNDED = W-SUM / 20
049400
049500        MOVE ZERO TO W-SUM-SQ-DEV
049600        PERFORM D420-BOLL-DEV-ROW VARYING C4-I1 FROM 1 BY 1
049700                UNTIL C4-I1 > 20
049800        COMPUTE W-VARIANCE = W-SUM-SQ-DEV / 20
049900
050000        MOVE W-VARIANCE TO G-SQRT-INPUT
050100        PERFORM G500-SQUARE-ROOT
050200        MOVE G-SQRT-RESULT TO W-STDDEV
050300
050400        COMPUTE W-R-BOLL-UPPER =
050500                W-R-BOLL-MIDDLE + (2 * W-STDDEV)
050600        COMPUTE W-R-BOLL-LOWER =
050700                W-R-BOLL-MIDDLE - (2 * W-STDDEV)
050800        SET BOLLINGER-COMPUTED TO TRUE
050900     END-IF
051000     .
051100 D400-99.
051200     EXIT.
051300
051400 D410-BOLL-SUM-ROW.
051500     ADD LINK-H-PRICE(C4-I1)   TO W-SUM
051600     .
051700
051800 D420-BOLL-DEV-ROW.
051900     COMPUTE W-DEV = LINK-H-PRICE(C4-I1) - W-R-BOLL-MIDDLE
052000     COMPUTE W-SUM-SQ-DEV = W-SUM-SQ-DEV + (W-DEV * W-DEV)
052100     .
052200
052300******************************************************************
052400* BUSINESS RULE 4 - STOCHASTIC OSCILLATOR (14-PERIOD %K, %D)
052500******************************************************************
052600 D500-STOCHASTIC SECTION.
052700 D500-00.
052800     IF LINK-HIST-COUNT < K-MIN-STOCH
052900        CONTINUE
053000     ELSE
053100        MOVE LINK-H-DAY-LOW(1)  TO W-LOWEST-LOW
053200        MOVE LINK-H-DAY-HIGH(1) TO W-HIGHEST-HIGH
053300        PERFORM D510-STOCH-MINMAX-ROW VARYING C4-I1 FROM 2 BY 1
053400                UNTIL C4-I1 > 14
053500        COMPUTE W-STOCH-RANGE = W-HIGHEST-HIGH - W-LOWEST-LOW
053600
053700        IF W-STOCH-RANGE > ZERO
053800           COMPUTE W-R-STOCH-K ROUNDED =
053900              (LINK-CURRENT-PRICE - W-LOWEST-LOW) * 100
054000                                   / W-STOCH-RANGE
054100           SET STOCH-K-COMPUTED TO TRUE
054200
054300           IF LINK-HIST-COUNT < K-MIN-STOCH-D
054400              CONTINUE
054500           ELSE
054600**            NO PRIOR-%K FIELD IS CARRIED ON THE 59-BYTE QUOTE
054700**            RECORD (PRIOR-MACD IS THE ONLY CARRIED INDICATOR),
054800**            SO THE 3-ROW SUM BELOW IS ALWAYS ZERO - THAT IS THE
054900**            CORRECT RESULT OF THE SPEC'S OWN NULL-ROW RULE WHEN
055000**            NOTHING IS ACTUALLY STORED TO SUM.
055100              MOVE ZERO TO W-STOCH-K-SUM
055200              COMPUTE W-R-STOCH-D ROUNDED = W-STOCH-K-SUM / 3
055300              SET STOCH-D-COMPUTED TO TRUE
055400           END-IF
055500        END-IF
055600     END-IF
055700     .
055800 D500-99.
055900     EXIT.
056000
056100 D510-STOCH-MINMAX-ROW.
056200     IF LINK-H-DAY-LOW(C4-I1) < W-LOWEST-LOW
056300        MOVE LINK-H-DAY-LOW(C4-I1)  TO W-LOWEST-LOW
056400     END-IF
056500     IF LINK-H-DAY-HIGH(C4-I1) > W-HIGHEST-HIGH
056600        MOVE LINK-H-DAY-HIGH(C4-I1) TO W-HIGHEST-HIGH
056700     END-IF
056800     .
056900
057000******************************************************************
057100* BUSINESS RULE 5 - AVERAGE TRUE RANGE (14-PERIOD)
057200******************************************************************
057300 D600-CALC-ATR SECTION.
057400 D600-00.
057500     IF LINK-HIST-COUNT < K-MIN-ATR
057600        CONTINUE
057700     ELSE
057800        MOVE ZERO TO W-TR-SUM
057900        MOVE ZERO TO C4-COUNT
058000        PERFORM D610-ATR-ROW VARYING C4-I1 FROM 1 BY 1
058100                UNTIL C4-I1 > 13
058200        COMPUTE W-R-ATR ROUNDED = W-TR-SUM / C4-COUNT
058300        SET ATR-COMPUTED TO TRUE
058400     END-IF
058500     .
058600 D600-99.
058700     EXIT.
058800
058900 D610-ATR-ROW.
059000     COMPUTE W-TR1 = LINK-H-DAY-HIGH(C4-I1) - LINK-H-DAY-LOW(C4-I1)
059100     COMPUTE W-TR2 = LINK-H-DAY-HIGH(C4-I1) - LINK-H-PRICE(C4-I1 + 1)
059200     IF W-TR2 < ZERO
059300        COMPUTE W-TR2 = ZERO - W-TR2
059400     END-IF
059500     COMPUTE W-TR3 = LINK-H-DAY-LOW(C4-I1)  - LINK-H-PRICE(C4-I1 + 1)
059600     IF W-TR3 < ZERO
059700        COMPUTE W-TR3 = ZERO - W-TR3
059800     END-IF
059900
060000     MOVE W-TR1 TO W-TRUE-RANGE
060100     IF W-TR2 > W-TRUE-RANGE
060200        MOVE W-TR2 TO W-TRUE-RANGE
060300     END-IF
060400     IF W-TR3 > W-TRUE-RANGE
060500        MOVE W-TR3 TO W-TRUE-RANGE
060600     END-IF
060700
060800     ADD W-TRUE-RANGE TO W-TR-SUM
060900     ADD 1             TO C4-COUNT
061000     .
061100
061200******************************************************************
061300* BUSINESS RULE 6 - MONEY FLOW INDEX (14-PERIOD)
061400******************************************************************
061500 D700-CALC-MFI SECTION.
061600 D700-00.
061700     IF LINK-HIST-COUNT < K-MIN-MFI
061800        CONTINUE
061900     ELSE
062000        MOVE ZERO TO W-POS-FLOW-SUM
062100        MOVE ZERO TO W-NEG-FLOW-SUM
062200        PERFORM D710-MFI-ROW VARYING C4-I1 FROM 1 BY 1
062300                UNTIL C4-I1 > 13
062400
062500        IF W-NEG-FLOW-SUM > ZERO
062600           COMPUTE W-MONEY-RATIO ROUNDED =
062700                   W-POS-FLOW-SUM / W-NEG-FLOW-SUM
062800           COMPUTE W-R-MFI ROUNDED =
062900                   100 - (100 / (1 + W-MONEY-RATIO))
063000           SET MFI-COMPUTED TO TRUE
063100        END-IF
063200**      STK-0114 - WHEN NEG-FLOW-SUM IS ZERO MFI IS LEFT UNSET,
063300**      NOT DIVIDED BY ZERO - MATCHES THE REFERENCE BEHAVIOUR.
063400     END-IF
063500     .
063600 D700-99.
063700     EXIT.
063800
063900 D710-MFI-ROW.
064000     COMPUTE W-TP-THIS ROUNDED =
064100             (LINK-H-DAY-HIGH(C4-I1)     + LINK-H-DAY-LOW(C4-I1)
064200            + LINK-H-PRICE(C4-I1))       / 3
064300     COMPUTE W-TP-NEXT ROUNDED =
064400             (LINK-H-DAY-HIGH(C4-I1 + 1) + LINK-H-DAY-LOW(C4-I1 + 1)
064500            + LINK-H-PRICE(C4-I1 + 1))   / 3
064600     COMPUTE W-RAW-MF = W-TP-THIS * LINK-H-VOLUME(C4-I1)
064700
064800     IF W-TP-THIS > W-TP-NEXT
064900        ADD W-RAW-MF TO W-POS-FLOW-SUM
065000     ELSE
065100        ADD W-RAW-MF TO W-NEG-FLOW-SUM
065200     END-IF
065300     .
065400
065500******************************************************************
065600* PROJECTION STEP - MOVES EACH COMPUTED INDICATOR FROM THE
065700* RESULT-FELDER STAGING AREA ONTO LINK-RESULT FOR THE CALLER.  EACH
065800* BUSINESS RULE PARAGRAPH ABOVE LANDS ITS FIGURE ON ITS OWN W-R-xxx
065900* FIELD RATHER THAN LINK-RESULT DIRECTLY - THIS IS THE ONE PLACE
065950* THAT MOVES THOSE FIGURES ACROSS.  A FIELD WHOSE RULE DID NOT FIRE
065970* IS STILL MOVED - IT IS ZERO FROM THE INITIALIZE IN C000-INIT,
065980* WHICH IS THE CORRECT REPORTED VALUE FOR AN INDICATOR THAT HAD TOO
065990* SHORT A HISTORY.
066000******************************************************************
066100 D900-BUILD-REPORT-ROW SECTION.
066200 D900-00.
066210     MOVE W-R-MA-20             TO LINK-R-MA-20
066215     MOVE W-R-MA-50             TO LINK-R-MA-50
066220     MOVE W-R-RSI               TO LINK-R-RSI
066225     MOVE W-R-MACD-LINE         TO LINK-R-MACD-LINE
066230     MOVE W-R-SIGNAL-LINE       TO LINK-R-SIGNAL-LINE
066235     MOVE W-R-MACD-HISTOGRAM    TO LINK-R-MACD-HISTOGRAM
066240     MOVE W-R-BOLL-UPPER        TO LINK-R-BOLL-UPPER
066245     MOVE W-R-BOLL-MIDDLE       TO LINK-R-BOLL-MIDDLE
066250     MOVE W-R-BOLL-LOWER        TO LINK-R-BOLL-LOWER
066255     MOVE W-R-STOCH-K           TO LINK-R-STOCH-K
066260     MOVE W-R-STOCH-D           TO LINK-R-STOCH-D
066265     MOVE W-R-ATR               TO LINK-R-ATR
066270     MOVE W-R-MFI               TO LINK-R-MFI
066400     .
066500 D900-99.
066600     EXIT.
066700
066800******************************************************************
066900* HAND-ROLLED SQUARE ROOT - NEWTON-RAPHSON, FIXED ITERATION COUNT
067000* (NO SQRT VERB, NO FUNCTION SQRT - SHOP STANDARD PER A.04.00)
067100******************************************************************
067200 G500-SQUARE-ROOT SECTION.
067300 G500-00.
067400     IF G-SQRT-INPUT NOT > ZERO
067500        MOVE ZERO TO G-SQRT-RESULT
067600     ELSE
067700        MOVE G-SQRT-INPUT TO G-SQRT-RESULT
067800        PERFORM G510-SQRT-ITERATE VARYING C4-SQRT-ITER FROM 1 BY 1
067900                UNTIL C4-SQRT-ITER > K-SQRT-ITERATIONS
068000     END-IF
068100     .
068200 G500-99.
068300     EXIT.
068400
068500 G510-SQRT-ITERATE.
068600     MOVE G-SQRT-RESULT TO G-SQRT-PREV
068700     COMPUTE G-SQRT-RESULT =
068800             (G-SQRT-PREV + (G-SQRT-INPUT / G-SQRT-PREV)) / 2
068900     .
069000
069100******************************************************************
069200* COMMON EMA PARAGRAPH (STK-0171) - SEED SMA OVER G-EMA-PERIOD
069300* ROWS, THEN ONE MULTIPLIER BLEND AGAINST THE ROW EXACTLY
069400* G-EMA-PERIOD POSITIONS BACK.  USED FOR BOTH EMA-12 AND EMA-26.
069500******************************************************************
069600 G600-CALC-EMA SECTION.
069700 G600-00.
069800     MOVE ZERO TO W-EMA-SUM
069900     PERFORM G610-EMA-SUM-ROW VARYING C4-I1 FROM 1 BY 1
070000             UNTIL C4-I1 > G-EMA-PERIOD
070100     COMPUTE W-EMA-SMA ROUNDED = W-EMA-SUM / G-EMA-PERIOD
070200     COMPUTE W-EMA-MULT = 2 / (G-EMA-PERIOD + 1)
070300     MOVE G-EMA-PERIOD TO C4-ROWBACK
070400     COMPUTE G-EMA-RESULT ROUNDED =
070500             (LINK-H-PRICE(C4-ROWBACK) * W-EMA-MULT)
070600           + (W-EMA-SMA * (1 - W-EMA-MULT))
070700     .
070800 G600-99.
070900     EXIT.
071000
071100 G610-EMA-SUM-ROW.
071200     ADD LINK-H-PRICE(C4-I1) TO W-EMA-SUM
071300     .
071400
071500******************************************************************
071600* END SOURCE PROGRAM
071700******************************************************************
071800
